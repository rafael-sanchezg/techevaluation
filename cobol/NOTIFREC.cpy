000100*-----------------------------------------------------------------
000200*    NOTIFREC - NOTIFICATION MASTER RECORD LAYOUT
000300*               ONE ENTRY PER NOTIFICATION (EMAIL/SMS/PUSH).
000400*               USED AS THE FD RECORD FOR THE NOTIFICATION-MASTER
000500*               RELATIVE FILE IN COBNOT10/COBNOT20/COBNOT30, AND
000600*               AS THE WORKING-STORAGE SHAPE OF EACH ENTRY OF THE
000700*               IN-MEMORY NOTIFICATION TABLE (SEE WS-NOTIF-TABLE
000800*               IN EACH PROGRAM'S WORKING-STORAGE SECTION).
000900*-----------------------------------------------------------------
001000*    PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
001100*-----------------------------------------------------------------
001200 01  NOTIF-MASTER-RECORD.
001300*        ** key field - generated at create time, see COBNOT10
001400*        ** paragraph 410-BUILD-NEW-ID
001500     03  NOTIF-ID                    PIC X(36).
001600     03  NOTIF-TO                    PIC X(50).
001700     03  NOTIF-MESSAGE                PIC X(500).
001800     03  NOTIF-CHANNEL                PIC X(05).
001900         88  NOTIF-IS-EMAIL                VALUE "EMAIL".
002000         88  NOTIF-IS-SMS                  VALUE "SMS  ".
002100         88  NOTIF-IS-PUSH                 VALUE "PUSH ".
002200     03  NOTIF-PRIORITY                PIC X(06).
002300         88  NOTIF-PRIORITY-HIGH           VALUE "HIGH  ".
002400         88  NOTIF-PRIORITY-MEDIUM         VALUE "MEDIUM".
002500         88  NOTIF-PRIORITY-LOW            VALUE "LOW   ".
002600     03  NOTIF-STATE                  PIC X(07).
002700         88  NOTIF-STATE-PENDING           VALUE "PENDING".
002800         88  NOTIF-STATE-SENT              VALUE "SENT   ".
002900         88  NOTIF-STATE-FAILED            VALUE "FAILED ".
003000*        ** channel flat rate charged, 2 decimals, packed
003100     03  NOTIF-COST                   PIC S9(7)V9(2) COMP-3.
003200*        ** iso-8601 create stamp, yyyy-mm-ddThh:mm:ss.ssssss
003300     03  NOTIF-CREATE-TS              PIC X(26).
003400     03  NOTIF-CREATE-TS-PARTS REDEFINES NOTIF-CREATE-TS.
003500         05  NOTIF-CREATE-YYYY        PIC X(04).
003600         05  FILLER                   PIC X(01).
003700         05  NOTIF-CREATE-MM          PIC X(02).
003800         05  FILLER                   PIC X(01).
003900         05  NOTIF-CREATE-DD          PIC X(02).
004000         05  FILLER                   PIC X(16).
004100*        ** iso-8601 send stamp, spaces until sent
004200     03  NOTIF-SEND-TS                PIC X(26).
004300     03  FILLER                       PIC X(10).
