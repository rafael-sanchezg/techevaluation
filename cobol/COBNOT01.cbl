000100*-----------------------------------------------------------------
000200*    COBNOT01 - NOTIFICATION CHANNEL STRATEGY DISPATCH
000300*               CALLED SUBPROGRAM.  GIVEN A CHANNEL CODE AND A
000400*               CANDIDATE RECIPIENT, VALIDATES THE RECIPIENT
000500*               FORMAT FOR THAT CHANNEL AND RETURNS THE CHANNEL'S
000600*               FLAT DISPATCH COST.  CALLED BY COBNOT10 (CREATE)
000700*               AND COBNOT20 (SEND) - THIS IS THE ONLY PLACE THE
000800*               THREE CHANNEL RULES ARE CODED.
000900*-----------------------------------------------------------------
001000*
001100*--------------------PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
001200*
001300*-----------------------------------------------------------------
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.   COBNOT01.
001600 AUTHOR.       R L FENWICK.
001700 INSTALLATION. MYTELCO DATA PROCESSING CENTER.
001800 DATE-WRITTEN. JULY 1989.
001900 DATE-COMPILED.
002000 SECURITY.     MYTELCO INTERNAL USE ONLY.
002100*-----------------------------------------------------------------
002200*    CHANGE LOG
002300*    DATE       BY     TICKET     DESCRIPTION
002400*    ---------  -----  ---------  -------------------------------
002500*    07/14/89   RLF    NOT-0001   ORIGINAL WRITE-UP, 3 CHANNELS.
002600*    11/02/89   RLF    NOT-0014   ADDED PUSH CHANNEL RULES.
002700*    02/19/90   JKO    NOT-0031   CORRECTED SMS DIGIT-ONLY CHECK,
002800*    02/19/90   JKO    NOT-0031   WAS ACCEPTING LEADING SPACES.
002900*    08/06/91   RLF    NOT-0058   CHANGED COST FIELDS TO COMP-3
003000*    08/06/91   RLF    NOT-0058   PER SITE STANDARDS REVIEW.
003100*    01/22/93   MTO    NOT-0077   MESSAGE TABLE REWORDED TO MATCH
003200*    01/22/93   MTO    NOT-0077   THE EXCEPTION REPORT LAYOUT.
003300*    06/30/94   RLF    NOT-0091   ADDED NO-STRATEGY REJECT PATH
003400*    06/30/94   RLF    NOT-0091   FOR UNRECOGNIZED CHANNEL CODES.
003500*    03/11/96   JKO    NOT-0114   CLEANED UP REDEFINES FOR SMS
003600*    03/11/96   JKO    NOT-0114   AND PUSH RECIPIENT CHECKS.
003700*    09/02/98   MTO    NOT-0140   Y2K REVIEW - NO DATE FIELDS IN
003800*    09/02/98   MTO    NOT-0140   THIS PROGRAM, NO CHANGE REQUIRED.
003900*    04/17/01   DCS    NOT-0162   ROUNDED ADDED TO ALL COST MOVES
004000*    04/17/01   DCS    NOT-0162   PER MONEY-FIELD HOUSE STANDARD.
004100*    10/09/03   DCS    NOT-0179   MINOR COMMENT CLEANUP, NO LOGIC
004200*    10/09/03   DCS    NOT-0179   CHANGE.
004250*    06/14/12   TRG    NOT-0199   ADDED WS-REJECT-REASON-LEN 77-
004260*    06/14/12   TRG    NOT-0199   LEVEL CONSTANT PER SITE 77-LEVEL
004270*    06/14/12   TRG    NOT-0199   STANDARDS REVIEW.
004280*    03/02/16   TRG    NOT-0211   LINKAGE SECTION FIELDS NO LONGER
004285*    03/02/16   TRG    NOT-0211   CARRY AN LK- PREFIX - DROPPED TO
004290*    03/02/16   TRG    NOT-0211   MATCH HOUSE LINKAGE STYLE. NO
004295*    03/02/16   TRG    NOT-0211   LOGIC CHANGE.
004300*    ---------  -----  ---------  -------------------------------
004400 EJECT
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400
005500*    ** rejection reason message table, moved by WORK-MSG-CODE
005600
005700 01  MESSAGE-TABLE.
005800     03  FILLER  PIC X(60) VALUE
005900         "EMAIL ADDRESS MUST CONTAIN AN @ SYMBOL                    ".
006000     03  FILLER  PIC X(60) VALUE
006100         "PHONE NUMBER MUST HAVE EXACTLY 10 NUMERIC DIGITS           ".
006200     03  FILLER  PIC X(60) VALUE
006300         "DEVICE ID MUST HAVE THE PREFIX 'DEVICE_'                   ".
006400
006500 01  MSG-TABLE-RED REDEFINES MESSAGE-TABLE.
006600     03  MSG OCCURS 3 TIMES.
006700         05  FILLER                   PIC X(60).
006750
006770 77  WS-REJECT-REASON-LEN             PIC S9(9) COMP VALUE +60.
006800
006900 01  SWITCHES.
007000     03  ERROR-SWITCH                 PIC X VALUE SPACE.
007100         88  ERRORS                        VALUE "Y".
007150     03  FILLER                       PIC X(03) VALUE SPACES.
007200
007300 01  SWITCH-OFF                       PIC X VALUE "N".
007400
007500 01  WORK-MSG-CODE                    PIC 9(02) COMP.
007600
007700*    ** recipient-format work areas
007800
007900 01  WS-AT-COUNT                      PIC S9(04) COMP VALUE +0.
008000
008100 01  WS-SMS-CHECK                     PIC X(50).
008200 01  WS-SMS-CHECK-PARTS REDEFINES WS-SMS-CHECK.
008300     03  WS-SMS-DIGITS                PIC X(10).
008400     03  WS-SMS-REST                  PIC X(40).
008500
008600 01  WS-PUSH-CHECK                    PIC X(50).
008700 01  WS-PUSH-CHECK-PARTS REDEFINES WS-PUSH-CHECK.
008800     03  WS-PUSH-PREFIX               PIC X(07).
008900     03  WS-PUSH-REST                 PIC X(43).
009000
009100 01  WS-CHANNEL-LITERAL.
009200     03  FILLER                       PIC X(37) VALUE
009300         "NO STRATEGY REGISTERED FOR CHANNEL: ".
009400
009500 LINKAGE SECTION.
009600 01  CHANNEL-PARMS.
009700     03  CHANNEL-CODE              PIC X(05).
009800     03  RECIPIENT                 PIC X(50).
009900     03  VALID-SW                  PIC X(01).
010000         88  RECIPIENT-VALID            VALUE "Y".
010100     03  REJECT-REASON             PIC X(60).
010200     03  COST                      PIC S9(7)V9(2) COMP-3.
010210     03  FILLER                       PIC X(05).
010300
010400*-----------------------------------------------------------------
010500* PROCEDURE DIVISION.
010600*-----------------------------------------------------------------
010700 PROCEDURE DIVISION USING CHANNEL-PARMS.
010800
010900 100-MAINLINE.
011000
011100     PERFORM 200-VALIDATE-AND-COST THRU 200-EXIT.
011200
011300     GOBACK.
011400
011500*-----------------------------------------------------------------
011600* THIS PARA DISPATCHES ON THE CHANNEL CODE, THE COBOL SUBSTITUTE
011700* FOR THE STRATEGY-FACTORY LOOKUP.  R1, R5, R6, R7.
011800*-----------------------------------------------------------------
011900 200-VALIDATE-AND-COST.
012000
012100     MOVE "N"             TO VALID-SW.
012200     MOVE SPACES          TO REJECT-REASON.
012300     MOVE ZERO            TO COST.
012400
012500     EVALUATE CHANNEL-CODE
012600         WHEN "EMAIL"
012700             PERFORM 210-EMAIL-RULES THRU 210-EXIT
012800         WHEN "SMS  "
012900             PERFORM 220-SMS-RULES THRU 220-EXIT
013000         WHEN "PUSH "
013100             PERFORM 230-PUSH-RULES THRU 230-EXIT
013200         WHEN OTHER
013300             PERFORM 290-NO-STRATEGY THRU 290-EXIT
013400     END-EVALUATE.
013500
013600 200-EXIT.
013700     EXIT.
013800
013900*-----------------------------------------------------------------
014000* EMAIL RECIPIENT MUST CONTAIN AN @.  R2, R5.
014100*-----------------------------------------------------------------
014200 210-EMAIL-RULES.
014300
014400     MOVE ZERO TO WS-AT-COUNT.
014500     INSPECT RECIPIENT TALLYING WS-AT-COUNT FOR ALL "@".
014600
014700     IF  WS-AT-COUNT > ZERO
014800         MOVE "Y"             TO VALID-SW
014900         COMPUTE COST ROUNDED = 0.10
015000     ELSE
015100         MOVE 1               TO WORK-MSG-CODE
015200         MOVE MSG(WORK-MSG-CODE) TO REJECT-REASON
015300     END-IF.
015400
015500 210-EXIT.
015600     EXIT.
015700
015800*-----------------------------------------------------------------
015900* SMS RECIPIENT MUST BE EXACTLY 10 NUMERIC DIGITS, NOTHING ELSE.
016000* R3, R6.  NOT-0031 - REST-OF-FIELD MUST BE SPACES, NOT JUST THE
016100* FIRST 10 BYTES NUMERIC, OR A PADDED 15-DIGIT STRING WOULD PASS.
016200*-----------------------------------------------------------------
016300 220-SMS-RULES.
016400
016500     MOVE RECIPIENT TO WS-SMS-CHECK.
016600
016700     IF  WS-SMS-DIGITS IS NUMERIC
016800         AND WS-SMS-REST = SPACES
016900         MOVE "Y"             TO VALID-SW
017000         COMPUTE COST ROUNDED = 0.50
017100     ELSE
017200         MOVE 2               TO WORK-MSG-CODE
017300         MOVE MSG(WORK-MSG-CODE) TO REJECT-REASON
017400     END-IF.
017500
017600 220-EXIT.
017700     EXIT.
017800
017900*-----------------------------------------------------------------
018000* PUSH RECIPIENT MUST START WITH THE LITERAL PREFIX device_.
018100* R4, R7.
018200*-----------------------------------------------------------------
018300 230-PUSH-RULES.
018400
018500     MOVE RECIPIENT TO WS-PUSH-CHECK.
018600
018700     IF  WS-PUSH-PREFIX = "device_"
018800         MOVE "Y"             TO VALID-SW
018900         COMPUTE COST ROUNDED = 0.05
019000     ELSE
019100         MOVE 3               TO WORK-MSG-CODE
019200         MOVE MSG(WORK-MSG-CODE) TO REJECT-REASON
019300     END-IF.
019400
019500 230-EXIT.
019600     EXIT.
019700
019800*-----------------------------------------------------------------
019900* NOT-0091 - UNRECOGNIZED CHANNEL CODE IS A FATAL REJECT FOR THE
020000* RECORD, NOT A PROGRAM ABEND.  R1.
020100*-----------------------------------------------------------------
020200 290-NO-STRATEGY.
020300
020400     STRING WS-CHANNEL-LITERAL DELIMITED BY SIZE
020500            CHANNEL-CODE   DELIMITED BY SIZE
020600         INTO REJECT-REASON
020700     END-STRING.
020800
020900 290-EXIT.
021000     EXIT.
