000100*-----------------------------------------------------------------
000200*    COBNOT10 - CREATE-NOTIFICATION BATCH
000300*               READS ONE BATCH-REQUEST PER LINE FROM THE
000400*               CREATE-REQUESTS FILE, GENERATES A NEW ID,
000500*               VALIDATES THE RECIPIENT AND MESSAGE, RATES THE
000600*               NOTIFICATION BY CHANNEL, AND WRITES A PENDING
000700*               NOTIFICATION-RECORD TO THE NOTIFICATION-MASTER
000800*               FILE.  REJECTED REQUESTS GO TO THE EXCEPTION
000900*               REPORT.  CONTROL TOTALS ARE DISPLAYED AT END OF
001000*               RUN.
001100*-----------------------------------------------------------------
001200*
001300*--------------------PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
001400*
001500*-----------------------------------------------------------------
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.   COBNOT10.
001800 AUTHOR.       R L FENWICK.
001900 INSTALLATION. MYTELCO DATA PROCESSING CENTER.
002000 DATE-WRITTEN. MARCH 1990.
002100 DATE-COMPILED.
002200 SECURITY.     MYTELCO INTERNAL USE ONLY.
002300*-----------------------------------------------------------------
002400*    CHANGE LOG
002500*    DATE       BY     TICKET     DESCRIPTION
002600*    ---------  -----  ---------  -------------------------------
002700*    03/09/90   RLF    NOT-0002   ORIGINAL WRITE-UP.
002800*    11/14/90   RLF    NOT-0019   ADDED EXCEPTION REPORT, FIRST
002900*    11/14/90   RLF    NOT-0019   REJECTION REASON PER RECORD.
003000*    08/06/91   RLF    NOT-0058   NOTIF-COST CHANGED TO COMP-3
003100*    08/06/91   RLF    NOT-0058   PER SITE STANDARDS REVIEW.
003200*    05/02/92   JKO    NOT-0066   GENERATED-ID SCHEME REWORKED TO
003300*    05/02/92   JKO    NOT-0066   DATE+TIME+SEQUENCE, WAS A BARE
003400*    05/02/92   JKO    NOT-0066   COUNTER THAT COLLIDED ACROSS RUNS.
003500*    01/22/93   MTO    NOT-0077   MESSAGE TEXT REWORDED TO MATCH
003600*    01/22/93   MTO    NOT-0077   COBNOT01 REJECT REASONS.
003700*    09/02/98   MTO    NOT-0141   Y2K REVIEW - RUN-DATE NOW KEPT
003800*    09/02/98   MTO    NOT-0141   4-DIGIT YEAR, WAS YY ONLY.
003900*    04/17/01   DCS    NOT-0162   ROUNDED ADDED TO NOTIF-COST MOVE
004000*    04/17/01   DCS    NOT-0162   PER MONEY-FIELD HOUSE STANDARD.
004100*    11/05/02   DCS    NOT-0171   RELATIVE-FILE RRN BOOKKEEPING
004200*    11/05/02   DCS    NOT-0171   MOVED OUT OF 100-MAINLINE INTO
004300*    11/05/02   DCS    NOT-0171   ITS OWN PARAGRAPH, 300-LOAD.
004320*    06/14/12   TRG    NOT-0198   490-REJECT-RECORD'S PERFORM ON
004330*    06/14/12   TRG    NOT-0198   THE WRITE INVALID KEY PATH NAMED
004340*    06/14/12   TRG    NOT-0198   900-EXIT AS THE THRU TARGET,
004350*    06/14/12   TRG    NOT-0198   WHICH PRECEDES 900-ERRORS - FIXED
004360*    06/14/12   TRG    NOT-0198   TO THRU 999-EXIT.
004370*    06/14/12   TRG    NOT-0199   ADDED WS-EXCEPTION-TEXT-LEN 77-
004380*    06/14/12   TRG    NOT-0199   LEVEL CONSTANT PER SITE 77-LEVEL
004390*    06/14/12   TRG    NOT-0199   STANDARDS REVIEW.
004391*    09/14/15   TRG    NOT-0204   430-VALIDATE-MESSAGE NOW COUNTS
004392*    09/14/15   TRG    NOT-0204   REQ-MESSAGE'S USED LENGTH (435/
004393*    09/14/15   TRG    NOT-0204   436) AND BUILDS THE R9 REJECT
004394*    09/14/15   TRG    NOT-0204   TEXT - KEPT AS A DEFENSIVE CHECK,
004395*    09/14/15   TRG    NOT-0204   SINCE NOTIFREQ'S OWN 500-BYTE
004396*    09/14/15   TRG    NOT-0204   FIELD STILL BOUNDS THE COUNT.
004397*    09/14/15   TRG    NOT-0206   EXCEPTION-LINE-TEXT WIDENED TO
004398*    09/14/15   TRG    NOT-0206   140 BYTES - WAS SILENTLY DROPPING
004400*    ---------  -----  ---------  -------------------------------
004500 EJECT
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT CREATE-REQUESTS    ASSIGN TO CREATEIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-CREATE-STATUS.
005700
005800     SELECT NOTIFICATION-MASTER ASSIGN TO NOTIFMST
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS WS-MASTER-RRN
006200         FILE STATUS IS WS-MASTER-STATUS.
006300
006400     SELECT EXCEPTION-REPORT   ASSIGN TO EXCPRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-EXCP-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CREATE-REQUESTS
007100     LABEL RECORDS STANDARD.
007200     COPY NOTIFREQ.
007300
007400 FD  NOTIFICATION-MASTER
007500     LABEL RECORDS STANDARD.
007600     COPY NOTIFREC.
007700
007800 FD  EXCEPTION-REPORT
007900     LABEL RECORDS STANDARD.
008000 01  EXCEPTION-LINE.
008100     03  EXCEPTION-LINE-TEXT          PIC X(140).
008200     03  FILLER                       PIC X(12).
008300
008400 WORKING-STORAGE SECTION.
008450
008470 77  WS-EXCEPTION-TEXT-LEN            PIC S9(9) COMP VALUE +140.
008500
008600*    ** file status and switches
008700
008800 01  WS-CREATE-STATUS                 PIC X(02).
008900 01  WS-MASTER-STATUS                 PIC X(02).
009000 01  WS-EXCP-STATUS                   PIC X(02).
009100
009200 01  SWITCHES.
009300     03  ERROR-SWITCH                 PIC X VALUE SPACE.
009400         88  ERRORS                        VALUE "Y".
009500     03  CREATE-EOF-SWITCH            PIC X VALUE "N".
009600         88  CREATE-EOF                    VALUE "Y".
009650     03  FILLER                       PIC X(02) VALUE SPACES.
009700
009800 01  SWITCH-OFF                       PIC X VALUE "N".
009900
010000*    ** control totals, see NOTIFTOT for TOTAL-COST/TOTAL-COUNT/
010100*    ** TOTAL-BY-STATE
010200
010300     COPY NOTIFTOT.
010400
010500 01  WS-RUN-COUNTERS.
010600     03  WS-CREATED-COUNT             PIC 9(07) COMP VALUE 0.
010700     03  WS-REJECTED-COUNT            PIC 9(07) COMP VALUE 0.
010750     03  FILLER                       PIC X(02) VALUE SPACES.
010800
010900*    ** master record count, read once at start of run so we know
011000*    ** how many records already exist (WS-NEXT-RRN)
011100
011200 01  WS-MASTER-COUNT                  PIC 9(07) COMP VALUE 0.
011300 01  WS-NEXT-RRN                      PIC 9(08) COMP VALUE 0.
011400 01  WS-MASTER-RRN                    PIC 9(08) COMP VALUE 0.
011500
011600*    ** strategy call parameters, layout matches COBNOT01 LINKAGE
011700
011800 01  WS-STRATEGY-PARMS.
011900     03  WS-SP-CHANNEL-CODE            PIC X(05).
012000     03  WS-SP-RECIPIENT                PIC X(50).
012100     03  WS-SP-VALID-SW                 PIC X(01).
012200         88  WS-SP-VALID                     VALUE "Y".
012300     03  WS-SP-REJECT-REASON             PIC X(60).
012400     03  WS-SP-COST                      PIC S9(7)V9(2) COMP-3.
012410     03  FILLER                          PIC X(05).
012500
012600 01  WS-MSG-VALID-SW                   PIC X(01) VALUE "Y".
012700     88  WS-MSG-VALID                        VALUE "Y".
012750
012760 77  WS-MSG-MAX-LEN                    PIC S9(4) COMP VALUE +500.
012770
012790 01  WS-MSG-LEN                        PIC S9(4) COMP VALUE +0.
012795 01  WS-MSG-LEN-EDIT                   PIC ZZ9.
012800
012900 01  WS-REJECT-KEY                     PIC X(50).
013000 01  WS-REJECT-REASON                  PIC X(60).
013100
013200*    ** generated-id work area, NOT-0066 - no mainframe-portable
013300*    ** UUID generator available, so we stamp date+time+sequence
013400
013500 01  WS-GEN-SEQ                        PIC 9(09) COMP VALUE 0.
013600 01  WS-GEN-SEQ-EDIT                    PIC 9(09).
013700 01  WS-NEW-NOTIF-ID                    PIC X(36).
013800
013900 01  WS-CURRENT-DATE.
014000     03  WS-CD-YYYY                    PIC 9(04).
014100     03  WS-CD-MM                       PIC 9(02).
014200     03  WS-CD-DD                       PIC 9(02).
014300 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014400     03  WS-CD-ALL                      PIC 9(08).
014500
014600 01  WS-CURRENT-TIME.
014700     03  WS-CT-HH                       PIC 9(02).
014800     03  WS-CT-MM                       PIC 9(02).
014900     03  WS-CT-SS                       PIC 9(02).
015000     03  WS-CT-HH100                    PIC 9(02).
015100 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
015200     03  WS-CT-ALL                      PIC 9(08).
015300
015400 01  WS-RUN-TIMESTAMP                   PIC X(26).
015500
015600*-----------------------------------------------------------------
015700* PROCEDURE DIVISION.
015800*-----------------------------------------------------------------
015900 PROCEDURE DIVISION.
016000
016100 100-MAINLINE.
016200
016300     PERFORM 150-INITIALIZE-RUN    THRU 150-EXIT.
016400     PERFORM 300-LOAD-MASTER-TABLE THRU 300-EXIT.
016500
016600     PERFORM 400-PROCESS-ONE-REQUEST THRU 400-EXIT
016700         UNTIL CREATE-EOF.
016800
016900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
017000     PERFORM 900-END-OF-RUN  THRU 900-EXIT.
017100
017200     STOP RUN.
017300
017400*-----------------------------------------------------------------
017500* OPEN FILES, ZERO TOTALS, STAMP THE RUN DATE/TIME ONCE.
017600*-----------------------------------------------------------------
017700 150-INITIALIZE-RUN.
017800
017900     OPEN INPUT CREATE-REQUESTS.
018000     OPEN I-O   NOTIFICATION-MASTER.
018100     OPEN OUTPUT EXCEPTION-REPORT.
018200
018300     INITIALIZE NOTIF-REPORT-TOTALS.
018400     INITIALIZE WS-RUN-COUNTERS.
018500
018600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
018700     ACCEPT WS-CURRENT-TIME FROM TIME.
018800
018900     MOVE SPACES TO WS-RUN-TIMESTAMP.
019000     STRING WS-CD-YYYY  DELIMITED BY SIZE
019100            "-"         DELIMITED BY SIZE
019200            WS-CD-MM    DELIMITED BY SIZE
019300            "-"         DELIMITED BY SIZE
019400            WS-CD-DD    DELIMITED BY SIZE
019500            "T"         DELIMITED BY SIZE
019600            WS-CT-HH    DELIMITED BY SIZE
019700            ":"         DELIMITED BY SIZE
019800            WS-CT-MM    DELIMITED BY SIZE
019900            ":"         DELIMITED BY SIZE
020000            WS-CT-SS    DELIMITED BY SIZE
020100            "."         DELIMITED BY SIZE
020200            WS-CT-HH100 DELIMITED BY SIZE
020300            "0000"      DELIMITED BY SIZE
020400         INTO WS-RUN-TIMESTAMP
020500     END-STRING.
020600
020700 150-EXIT.
020800     EXIT.
020900
021000*-----------------------------------------------------------------
021100* NOT-0171 - READ THE WHOLE MASTER FILE ONCE SO WE KNOW HOW MANY
021200* RECORDS ALREADY EXIST; NEW RECORDS ARE APPENDED AT THE NEXT RRN.
021300*-----------------------------------------------------------------
021400 300-LOAD-MASTER-TABLE.
021500
021600     PERFORM 310-READ-MASTER-SEQ THRU 310-EXIT
021700         UNTIL WS-MASTER-STATUS = "10".
021800
021900     MOVE WS-MASTER-COUNT TO WS-NEXT-RRN.
022000
022100 300-EXIT.
022200     EXIT.
022300
022400 310-READ-MASTER-SEQ.
022500
022600     READ NOTIFICATION-MASTER NEXT RECORD
022700         AT END
022800             MOVE "10" TO WS-MASTER-STATUS
022900         NOT AT END
023000             ADD 1 TO WS-MASTER-COUNT
023100     END-READ.
023200
023300 310-EXIT.
023400     EXIT.
023500
023600*-----------------------------------------------------------------
023700* ONE CREATE-REQUEST RECORD, START TO FINISH - BUILD THE ID,
023800* VALIDATE THE RECIPIENT AND THE MESSAGE, WRITE OR REJECT.
023900*-----------------------------------------------------------------
024000 400-PROCESS-ONE-REQUEST.
024100
024200     READ CREATE-REQUESTS
024300         AT END
024400             MOVE "Y" TO CREATE-EOF-SWITCH
024500         NOT AT END
024600             PERFORM 410-BUILD-NEW-ID  THRU 410-EXIT
024700             PERFORM 420-CALL-STRATEGY THRU 420-EXIT
024800             IF  NOT WS-SP-VALID
024900                 MOVE REQ-TO             TO WS-REJECT-KEY
025000                 MOVE WS-SP-REJECT-REASON TO WS-REJECT-REASON
025100                 PERFORM 490-REJECT-RECORD THRU 490-EXIT
025200             ELSE
025300                 PERFORM 430-VALIDATE-MESSAGE THRU 430-EXIT
025400                 IF  NOT WS-MSG-VALID
025500                     MOVE REQ-TO          TO WS-REJECT-KEY
025600                     PERFORM 490-REJECT-RECORD THRU 490-EXIT
025700                 ELSE
025800                     PERFORM 440-WRITE-MASTER THRU 440-EXIT
025900                 END-IF
026000             END-IF
026100     END-READ.
026200
026300 400-EXIT.
026400     EXIT.
026500
026600*-----------------------------------------------------------------
026700* NOT-0066 - GENERATE A NEW KEY: RUN DATE + RUN TIME + A
026800* MONOTONIC SEQUENCE COUNTER, SO EVERY ID IN A RUN - AND ACROSS
026900* RUNS, SINCE THE RUN DATE/TIME ALWAYS MOVES FORWARD - SORTS
027000* HIGHER THAN THE LAST ONE WRITTEN.
027100*-----------------------------------------------------------------
027200 410-BUILD-NEW-ID.
027300
027400     ADD 1 TO WS-GEN-SEQ.
027500     MOVE WS-GEN-SEQ TO WS-GEN-SEQ-EDIT.
027600
027700     MOVE SPACES TO WS-NEW-NOTIF-ID.
027800     STRING WS-CD-ALL      DELIMITED BY SIZE
027900            "-"            DELIMITED BY SIZE
028000            WS-CT-ALL      DELIMITED BY SIZE
028100            "-"            DELIMITED BY SIZE
028200            WS-GEN-SEQ-EDIT DELIMITED BY SIZE
028300         INTO WS-NEW-NOTIF-ID
028400     END-STRING.
028500
028600 410-EXIT.
028700     EXIT.
028800
028900*-----------------------------------------------------------------
029000* LOOK UP THE CHANNEL STRATEGY AND VALIDATE/COST THE RECIPIENT.
029100* R1-R7.
029200*-----------------------------------------------------------------
029300 420-CALL-STRATEGY.
029400
029500     MOVE REQ-CHANNEL TO WS-SP-CHANNEL-CODE.
029600     MOVE REQ-TO      TO WS-SP-RECIPIENT.
029700
029800     CALL "COBNOT01" USING WS-STRATEGY-PARMS.
029900
030000 420-EXIT.
030100     EXIT.
030200
030300*-----------------------------------------------------------------
030400* R8 - MESSAGE MAY NOT BE NULL/BLANK.  R9 - MESSAGE MAY NOT EXCEED
030420* WS-MSG-MAX-LEN CHARACTERS.  NOT-0204 - 435-COUNT-MSG-LEN COUNTS
030440* THE ACTUAL USED LENGTH OF REQ-MESSAGE SO THE REJECT PATH AND ITS
030450* MESSAGE TEXT EXIST IN CODE, NOT JUST IN THE FIELD WIDTH.  NOTE
030460* FOR THE NEXT PROGRAMMER: NOTIFREQ.CPY'S REQ-MESSAGE IS ITSELF
030470* ONLY 500 BYTES, SO WS-MSG-LEN CANNOT EXCEED WS-MSG-MAX-LEN AND
030480* THIS BRANCH CANNOT FIRE TODAY - IT IS A DELIBERATE GUARD AGAINST
030490* NOTIFREQ.CPY'S FIELD WIDTH EVER CHANGING, NOT A LIVE CHECK.
030800*-----------------------------------------------------------------
030900 430-VALIDATE-MESSAGE.
031000
031100     MOVE "Y" TO WS-MSG-VALID-SW.
031200     MOVE SPACES TO WS-REJECT-REASON.
031300
031400     IF  REQ-MESSAGE = SPACES
031500         MOVE "N" TO WS-MSG-VALID-SW
031600         MOVE "MESSAGE CANNOT BE NULL OR EMPTY" TO WS-REJECT-REASON
031650     ELSE
031660         PERFORM 435-COUNT-MSG-LEN THRU 435-EXIT
031670         IF  WS-MSG-LEN > WS-MSG-MAX-LEN
031680             MOVE "N" TO WS-MSG-VALID-SW
031690             MOVE WS-MSG-LEN TO WS-MSG-LEN-EDIT
031692             STRING "MESSAGE CANNOT EXCEED 500 CHARACTERS (CURRENT: "
031694                        DELIMITED BY SIZE
031696                    WS-MSG-LEN-EDIT DELIMITED BY SIZE
031698                    ")" DELIMITED BY SIZE
031699                 INTO WS-REJECT-REASON
031700             END-STRING
031710         END-IF
031720     END-IF.
031800
031900 430-EXIT.
032000     EXIT.
032010
032020*-----------------------------------------------------------------
032030* NOT-0204 - COUNTS THE USED LENGTH OF REQ-MESSAGE BY SCANNING
032040* BACK FROM THE LAST BYTE OF THE REQ-MSG-CHAR TABLE (NOTIFREQ.CPY)
032050* FOR THE LAST NON-BLANK BYTE.  CALLED ONLY WHEN 430 HAS ALREADY
032060* ESTABLISHED THE MESSAGE IS NOT ALL SPACES.
032070*-----------------------------------------------------------------
032080 435-COUNT-MSG-LEN.
032090
032100     SET WS-REQ-MSG-IX TO 500.
032110
032120     PERFORM 436-BACK-UP-ONE THRU 436-EXIT
032130         UNTIL WS-REQ-MSG-IX = 1
032140         OR REQ-MSG-CHAR(WS-REQ-MSG-IX) NOT = SPACE.
032150
032160     SET WS-MSG-LEN TO WS-REQ-MSG-IX.
032170
032180 435-EXIT.
032190     EXIT.
032200
032210 436-BACK-UP-ONE.
032220
032230     SET WS-REQ-MSG-IX DOWN BY 1.
032240
032250 436-EXIT.
032260     EXIT.
032270
032280*-----------------------------------------------------------------
032300* R10 - BUILD THE RECORD PENDING/ZERO, THEN APPLY THE CHANNEL
032400* COST BEFORE THE SAVE.  SAVE IS ALWAYS AN INSERT HERE SINCE THE
032500* ID IS NEWLY GENERATED.
032600*-----------------------------------------------------------------
032700 440-WRITE-MASTER.
032800
032900     ADD 1 TO WS-NEXT-RRN.
033000     MOVE WS-NEXT-RRN TO WS-MASTER-RRN.
033100
033200     MOVE WS-NEW-NOTIF-ID TO NOTIF-ID.
033300     MOVE REQ-TO          TO NOTIF-TO.
033400     MOVE REQ-MESSAGE     TO NOTIF-MESSAGE.
033500     MOVE REQ-CHANNEL     TO NOTIF-CHANNEL.
033600     MOVE REQ-PRIORITY    TO NOTIF-PRIORITY.
033700     MOVE "PENDING"       TO NOTIF-STATE.
033800     COMPUTE NOTIF-COST ROUNDED = ZERO.
033900     MOVE WS-RUN-TIMESTAMP TO NOTIF-CREATE-TS.
034000     MOVE SPACES          TO NOTIF-SEND-TS.
034100
034200     COMPUTE NOTIF-COST ROUNDED = WS-SP-COST.
034300
034400     WRITE NOTIF-MASTER-RECORD
034500         INVALID KEY
034600             PERFORM 900-ERRORS THRU 999-EXIT
034700     END-WRITE.
034800
034900     ADD 1 TO WS-CREATED-COUNT.
035000     ADD 1 TO TOTAL-COUNT.
035100     ADD 1 TO TOTAL-BY-STATE(1).
035200
035300 440-EXIT.
035400     EXIT.
035500
035600*-----------------------------------------------------------------
035700* R14 - A REJECTED RECORD IS A NORMAL CONDITION, NOT AN ABEND.
035800* WRITE ONE LINE TO THE EXCEPTION REPORT AND KEEP GOING.
035900*-----------------------------------------------------------------
036000 490-REJECT-RECORD.
036100
036200     ADD 1 TO WS-REJECTED-COUNT.
036300
036400     MOVE SPACES TO EXCEPTION-LINE-TEXT.
036500     STRING "REJECTED " DELIMITED BY SIZE
036600            WS-REJECT-KEY DELIMITED BY SIZE
036700            "   REASON: " DELIMITED BY SIZE
036800            WS-REJECT-REASON DELIMITED BY SIZE
036900         INTO EXCEPTION-LINE-TEXT
037000     END-STRING.
037100
037200     WRITE EXCEPTION-LINE.
037300
037400 490-EXIT.
037500     EXIT.
037600
037700*-----------------------------------------------------------------
037800* CLOSE DOWN.
037900*-----------------------------------------------------------------
038000 800-CLOSE-FILES.
038100
038200     CLOSE CREATE-REQUESTS.
038300     CLOSE NOTIFICATION-MASTER.
038400     CLOSE EXCEPTION-REPORT.
038500
038600 800-EXIT.
038700     EXIT.
038800
038900 900-END-OF-RUN.
039000
039100     DISPLAY "COBNOT10 - CREATE-NOTIFICATION RUN COMPLETE".
039200     DISPLAY "   RECORDS CREATED : " WS-CREATED-COUNT.
039300     DISPLAY "   RECORDS REJECTED: " WS-REJECTED-COUNT.
039400
039500 900-EXIT.
039600     EXIT.
039700
039800*-----------------------------------------------------------------
039900* UNEXPECTED FILE STATUS - ABEND THE RUN.
040000*-----------------------------------------------------------------
040100 900-ERRORS.
040200
040300     DISPLAY "COBNOT10 - UNEXPECTED MASTER FILE STATUS "
040400         WS-MASTER-STATUS.
040500     CLOSE CREATE-REQUESTS NOTIFICATION-MASTER EXCEPTION-REPORT.
040600     STOP RUN.
040700
040800 999-EXIT.
040900     EXIT.
