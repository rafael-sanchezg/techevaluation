000100*-----------------------------------------------------------------
000200*    COBNOT20 - SEND-NOTIFICATION BATCH
000300*               READS ONE SEND-REQUEST (BARE ID) PER LINE FROM
000400*               THE SEND-REQUESTS FILE, LOOKS UP THE MATCHING
000500*               NOTIFICATION-RECORD ON THE MASTER FILE, RE-
000600*               VALIDATES THE RECIPIENT, RECOMPUTES THE CHANNEL
000700*               COST, STAMPS IT SENT, AND REWRITES THE MASTER
000800*               RECORD.  NOT-FOUND AND VALIDATION FAILURES GO TO
000900*               THE EXCEPTION REPORT.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
001300*
001400*-----------------------------------------------------------------
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.   COBNOT20.
001700 AUTHOR.       R L FENWICK.
001800 INSTALLATION. MYTELCO DATA PROCESSING CENTER.
001900 DATE-WRITTEN. MARCH 1990.
002000 DATE-COMPILED.
002100 SECURITY.     MYTELCO INTERNAL USE ONLY.
002200*-----------------------------------------------------------------
002300*    CHANGE LOG
002400*    DATE       BY     TICKET     DESCRIPTION
002500*    ---------  -----  ---------  -------------------------------
002600*    03/09/90   RLF    NOT-0003   ORIGINAL WRITE-UP.
002700*    11/14/90   RLF    NOT-0020   ADDED EXCEPTION REPORT FOR
002800*    11/14/90   RLF    NOT-0020   NOT-FOUND AND REJECTED SENDS.
002900*    08/06/91   RLF    NOT-0058   NOTIF-COST CHANGED TO COMP-3
003000*    08/06/91   RLF    NOT-0058   PER SITE STANDARDS REVIEW.
003100*    05/02/92   JKO    NOT-0067   SWITCHED MASTER LOOKUP FROM A
003200*    05/02/92   JKO    NOT-0067   SEQUENTIAL SCAN TO SEARCH ALL
003300*    05/02/92   JKO    NOT-0067   ON A SORTED IN-MEMORY TABLE,
003400*    05/02/92   JKO    NOT-0067   VOLUMES WERE GETTING TOO BIG.
003500*    01/22/93   MTO    NOT-0078   MESSAGE TEXT REWORDED TO MATCH
003600*    01/22/93   MTO    NOT-0078   COBNOT01 REJECT REASONS.
003700*    09/02/98   MTO    NOT-0142   Y2K REVIEW - SEND-TS NOW KEPT
003800*    09/02/98   MTO    NOT-0142   4-DIGIT YEAR, WAS YY ONLY.
003900*    04/17/01   DCS    NOT-0163   ROUNDED ADDED TO NOTIF-COST MOVE
004000*    04/17/01   DCS    NOT-0163   PER MONEY-FIELD HOUSE STANDARD.
004100*    06/19/04   DCS    NOT-0186   REWRITE NOW ALWAYS RE-FETCHES
004200*    06/19/04   DCS    NOT-0186   THE CHANNEL OFF THE FOUND RECORD
004300*    06/19/04   DCS    NOT-0186   RATHER THAN TRUSTING THE INPUT.
004320*    06/14/12   TRG    NOT-0198   300-LOAD-MASTER-TABLE'S PERFORM
004330*    06/14/12   TRG    NOT-0198   WAS CODED THRU 900-EXIT INSTEAD
004340*    06/14/12   TRG    NOT-0198   OF 999-EXIT - CORRECTED.
004350*    06/14/12   TRG    NOT-0198   REWORDED TWO PROGRAM COMMENTS
004360*    06/14/12   TRG    NOT-0198   LEFT OVER FROM THE ORIGINAL
004370*    06/14/12   TRG    NOT-0198   DESIGN NOTES.
004380*    06/14/12   TRG    NOT-0199   ADDED WS-MAX-TABLE-SIZE 77-LEVEL
004390*    06/14/12   TRG    NOT-0199   AND WIRED INTO 300-LOAD-MASTER-
004392*    06/14/12   TRG    NOT-0199   TABLE'S PERFORM UNTIL SO THE
004394*    06/14/12   TRG    NOT-0199   TABLE CAP IS AN EXPLICIT LIMIT.
004396*    09/14/15   TRG    NOT-0205   WS-REJECT-REASON WIDENED TO 70
004397*    09/14/15   TRG    NOT-0205   BYTES, WAS TRUNCATING THE SEND
004398*    09/14/15   TRG    NOT-0205   ID ON THE NOT-FOUND REJECT.
004399*    09/14/15   TRG    NOT-0206   EXCEPTION-LINE-TEXT WIDENED TO
004405*    09/14/15   TRG    NOT-0206   140 BYTES FOR THE SAME REASON.
004410*    09/14/15   TRG    NOT-0207   300-LOAD-MASTER-TABLE NOW WARNS
004420*    09/14/15   TRG    NOT-0207   WHEN THE MASTER TABLE CAP IS HIT
004430*    09/14/15   TRG    NOT-0207   SO GRAND TOTALS AREN'T MISTAKEN
004440*    09/14/15   TRG    NOT-0207   FOR COMPLETE.
004450*    ---------  -----  ---------  -------------------------------
004500 EJECT
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-370.
004900 OBJECT-COMPUTER.   IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SEND-REQUESTS      ASSIGN TO SENDIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-SEND-STATUS.
005700
005800     SELECT NOTIFICATION-MASTER ASSIGN TO NOTIFMST
005900         ORGANIZATION IS RELATIVE
006000         ACCESS MODE IS DYNAMIC
006100         RELATIVE KEY IS WS-MASTER-RRN
006200         FILE STATUS IS WS-MASTER-STATUS.
006300
006400     SELECT EXCEPTION-REPORT   ASSIGN TO EXCPRPT
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-EXCP-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SEND-REQUESTS
007100     LABEL RECORDS STANDARD.
007200     COPY NOTIFSND.
007300
007400 FD  NOTIFICATION-MASTER
007500     LABEL RECORDS STANDARD.
007600     COPY NOTIFREC.
007700
007800 FD  EXCEPTION-REPORT
007900     LABEL RECORDS STANDARD.
008000 01  EXCEPTION-LINE.
008100     03  EXCEPTION-LINE-TEXT          PIC X(140).
008200     03  FILLER                       PIC X(12).
008300
008400 WORKING-STORAGE SECTION.
008450
008470 77  WS-MAX-TABLE-SIZE                PIC S9(9) COMP VALUE +500.
008500
008600 01  WS-SEND-STATUS                   PIC X(02).
008700 01  WS-MASTER-STATUS                 PIC X(02).
008800 01  WS-EXCP-STATUS                   PIC X(02).
008900
009000 01  SWITCHES.
009100     03  ERROR-SWITCH                 PIC X VALUE SPACE.
009200         88  ERRORS                        VALUE "Y".
009300     03  SEND-EOF-SWITCH              PIC X VALUE "N".
009400         88  SEND-EOF                      VALUE "Y".
009500     03  FOUND-SWITCH                 PIC X VALUE "N".
009600         88  FOUND-NOTIFICATION            VALUE "Y".
009650     03  FILLER                       PIC X(01) VALUE SPACES.
009700
009800 01  SWITCH-OFF                       PIC X VALUE "N".
009900
010000     COPY NOTIFTOT.
010100
010200 01  WS-RUN-COUNTERS.
010300     03  WS-SENT-COUNT                PIC 9(07) COMP VALUE 0.
010400     03  WS-REJECTED-COUNT            PIC 9(07) COMP VALUE 0.
010450     03  FILLER                       PIC X(02) VALUE SPACES.
010500
010600*    ** in-memory master table, built so the record to be sent can
010700*    ** be located by NOTIF-ID without a keyed re-read of the file.
010800*    ** ids are generated in ascending order by COBNOT10, so the
010900*    ** table read in from the file is already in ascending key
011000*    ** order and SEARCH ALL is safe without a separate sort step.
011100
011200 01  WS-MASTER-COUNT                  PIC 9(07) COMP VALUE 0.
011300 01  WS-MASTER-RRN                    PIC 9(08) COMP VALUE 0.
011400
011500 01  WS-NOTIF-TABLE.
011600     03  WS-NOTIF-ENTRY OCCURS 500 TIMES
011700         ASCENDING KEY IS WS-T-NOTIF-ID
011800         INDEXED BY WS-T-IX.
011900         05  WS-T-NOTIF-ID             PIC X(36).
012000         05  WS-T-NOTIF-TO             PIC X(50).
012100         05  WS-T-NOTIF-MESSAGE        PIC X(500).
012200         05  WS-T-NOTIF-CHANNEL        PIC X(05).
012300         05  WS-T-NOTIF-PRIORITY       PIC X(06).
012400         05  WS-T-NOTIF-STATE          PIC X(07).
012500         05  WS-T-NOTIF-COST           PIC S9(7)V9(2) COMP-3.
012600         05  WS-T-NOTIF-CREATE-TS      PIC X(26).
012700         05  WS-T-NOTIF-SEND-TS        PIC X(26).
012800         05  WS-T-NOTIF-RRN            PIC 9(08) COMP.
012810         05  FILLER                    PIC X(10).
012900
013000 01  WS-STRATEGY-PARMS.
013100     03  WS-SP-CHANNEL-CODE            PIC X(05).
013200     03  WS-SP-RECIPIENT                PIC X(50).
013300     03  WS-SP-VALID-SW                 PIC X(01).
013400         88  WS-SP-VALID                     VALUE "Y".
013500     03  WS-SP-REJECT-REASON             PIC X(60).
013600     03  WS-SP-COST                      PIC S9(7)V9(2) COMP-3.
013610     03  FILLER                          PIC X(05).
013700
013800 01  WS-REJECT-KEY                     PIC X(50).
013900 01  WS-REJECT-REASON                  PIC X(70).
014000
014100 01  WS-CURRENT-DATE.
014200     03  WS-CD-YYYY                    PIC 9(04).
014300     03  WS-CD-MM                       PIC 9(02).
014400     03  WS-CD-DD                       PIC 9(02).
014500 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
014600     03  WS-CD-ALL                      PIC 9(08).
014700
014800 01  WS-CURRENT-TIME.
014900     03  WS-CT-HH                       PIC 9(02).
015000     03  WS-CT-MM                       PIC 9(02).
015100     03  WS-CT-SS                       PIC 9(02).
015200     03  WS-CT-HH100                    PIC 9(02).
015300 01  WS-CURRENT-TIME-R REDEFINES WS-CURRENT-TIME.
015400     03  WS-CT-ALL                      PIC 9(08).
015500
015600 01  WS-SEND-TIMESTAMP                  PIC X(26).
015700
015800*-----------------------------------------------------------------
015900* PROCEDURE DIVISION.
016000*-----------------------------------------------------------------
016100 PROCEDURE DIVISION.
016200
016300 100-MAINLINE.
016400
016500     PERFORM 150-INITIALIZE-RUN    THRU 150-EXIT.
016600     PERFORM 300-LOAD-MASTER-TABLE THRU 300-EXIT.
016700
016800     PERFORM 400-PROCESS-ONE-SEND THRU 400-EXIT
016900         UNTIL SEND-EOF.
017000
017100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
017200     PERFORM 900-END-OF-RUN  THRU 900-EXIT.
017300
017400     STOP RUN.
017500
017600 150-INITIALIZE-RUN.
017700
017800     OPEN INPUT SEND-REQUESTS.
017900     OPEN I-O   NOTIFICATION-MASTER.
018000     OPEN OUTPUT EXCEPTION-REPORT.
018100
018200     INITIALIZE NOTIF-REPORT-TOTALS.
018300     INITIALIZE WS-RUN-COUNTERS.
018400
018500 150-EXIT.
018600     EXIT.
018700
018800*-----------------------------------------------------------------
018900* NOT-0067 - LOAD THE WHOLE MASTER FILE INTO THE SORTED TABLE
019000* BEFORE ANY SEND REQUEST IS PROCESSED.
019100*-----------------------------------------------------------------
019200 300-LOAD-MASTER-TABLE.
019300
019400     PERFORM 310-READ-MASTER-SEQ THRU 310-EXIT
019450         UNTIL WS-MASTER-STATUS = "10"
019480         OR WS-MASTER-COUNT = WS-MAX-TABLE-SIZE.
019520
019540     IF  WS-MASTER-STATUS NOT = "10"
019560         DISPLAY "COBNOT20 - WARNING - MASTER FILE EXCEEDS "
019570             "WS-MAX-TABLE-SIZE ENTRIES - SOME SEND REQUESTS "
019580             "MAY NOT BE FOUND - LOADED " WS-MASTER-COUNT
019590             " RECORDS"
019600     END-IF.
019700
019800 300-EXIT.
019850     EXIT.
019900
020000 310-READ-MASTER-SEQ.
020100
020200     READ NOTIFICATION-MASTER NEXT RECORD
020300         AT END
020400             MOVE "10" TO WS-MASTER-STATUS
020500         NOT AT END
020600             ADD 1 TO WS-MASTER-COUNT
020700             MOVE NOTIF-ID       TO WS-T-NOTIF-ID(WS-MASTER-COUNT)
020800             MOVE NOTIF-TO       TO WS-T-NOTIF-TO(WS-MASTER-COUNT)
020900             MOVE NOTIF-MESSAGE  TO
021000                 WS-T-NOTIF-MESSAGE(WS-MASTER-COUNT)
021100             MOVE NOTIF-CHANNEL  TO
021200                 WS-T-NOTIF-CHANNEL(WS-MASTER-COUNT)
021300             MOVE NOTIF-PRIORITY TO
021400                 WS-T-NOTIF-PRIORITY(WS-MASTER-COUNT)
021500             MOVE NOTIF-STATE    TO WS-T-NOTIF-STATE(WS-MASTER-COUNT)
021600             MOVE NOTIF-COST     TO WS-T-NOTIF-COST(WS-MASTER-COUNT)
021700             MOVE NOTIF-CREATE-TS TO
021800                 WS-T-NOTIF-CREATE-TS(WS-MASTER-COUNT)
021900             MOVE NOTIF-SEND-TS  TO
022000                 WS-T-NOTIF-SEND-TS(WS-MASTER-COUNT)
022100             MOVE WS-MASTER-RRN  TO WS-T-NOTIF-RRN(WS-MASTER-COUNT)
022200     END-READ.
022300
022400 310-EXIT.
022500     EXIT.
022600
022700*-----------------------------------------------------------------
022800* ONE SEND-REQUEST RECORD, START TO FINISH - LOOK UP THE MASTER,
022850* CALL THE STRATEGY, STAMP SENT OR REJECT.
022900*-----------------------------------------------------------------
023000 400-PROCESS-ONE-SEND.
023100
023200     READ SEND-REQUESTS
023300         AT END
023400             MOVE "Y" TO SEND-EOF-SWITCH
023500         NOT AT END
023600             PERFORM 410-FIND-MASTER-RECORD THRU 410-EXIT
023700             IF  NOT FOUND-NOTIFICATION
023800                 MOVE SEND-ID TO WS-REJECT-KEY
023900                 MOVE SPACES  TO WS-REJECT-REASON
024000                 STRING "NOTIFICATION NOT FOUND WITH ID: "
024100                            DELIMITED BY SIZE
024200                        SEND-ID DELIMITED BY SIZE
024300                     INTO WS-REJECT-REASON
024400                 END-STRING
024500                 PERFORM 490-REJECT-RECORD THRU 490-EXIT
024600             ELSE
024700                 PERFORM 420-CALL-STRATEGY THRU 420-EXIT
024800                 IF  NOT WS-SP-VALID
024900                     MOVE SEND-ID TO WS-REJECT-KEY
025000                     MOVE WS-SP-REJECT-REASON TO WS-REJECT-REASON
025100                     PERFORM 490-REJECT-RECORD THRU 490-EXIT
025200                 ELSE
025300                     PERFORM 430-STAMP-SENT    THRU 430-EXIT
025400                     PERFORM 440-REWRITE-MASTER THRU 440-EXIT
025500                 END-IF
025600             END-IF
025700     END-READ.
025800
025900 400-EXIT.
026000     EXIT.
026100
026200*-----------------------------------------------------------------
026300* R14 - KEYED LOOKUP BY NOTIF-ID.  NOT-FOUND SETS THE SWITCH OFF,
026400* IT IS NOT AN EXCEPTION CONDITION.
026500*-----------------------------------------------------------------
026600 410-FIND-MASTER-RECORD.
026700
026800     MOVE "N" TO FOUND-SWITCH.
026900
027000     IF  WS-MASTER-COUNT > ZERO
027100         SEARCH ALL WS-NOTIF-ENTRY
027200             AT END
027300                 MOVE "N" TO FOUND-SWITCH
027400             WHEN WS-T-NOTIF-ID (WS-T-IX) = SEND-ID
027500                 MOVE "Y" TO FOUND-SWITCH
027600         END-SEARCH
027700     END-IF.
027800
027900 410-EXIT.
028000     EXIT.
028100
028200*-----------------------------------------------------------------
028300* RE-VALIDATE THE RECIPIENT AND RECOMPUTE THE COST FROM THE
028400* CHANNEL ON THE FOUND RECORD (NOT-0186).  R11.
028500*-----------------------------------------------------------------
028600 420-CALL-STRATEGY.
028700
028800     MOVE WS-T-NOTIF-CHANNEL (WS-T-IX) TO WS-SP-CHANNEL-CODE.
028900     MOVE WS-T-NOTIF-TO      (WS-T-IX) TO WS-SP-RECIPIENT.
029000
029100     CALL "COBNOT01" USING WS-STRATEGY-PARMS.
029200
029300 420-EXIT.
029400     EXIT.
029500
029600*-----------------------------------------------------------------
029700* R11 - STAMP THE IN-MEMORY ENTRY SENT, RECOMPUTED COST, SEND
029800* TIMESTAMP.
029900*-----------------------------------------------------------------
030000 430-STAMP-SENT.
030100
030200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
030300     ACCEPT WS-CURRENT-TIME FROM TIME.
030400
030500     MOVE SPACES TO WS-SEND-TIMESTAMP.
030600     STRING WS-CD-YYYY  DELIMITED BY SIZE
030700            "-"         DELIMITED BY SIZE
030800            WS-CD-MM    DELIMITED BY SIZE
030900            "-"         DELIMITED BY SIZE
031000            WS-CD-DD    DELIMITED BY SIZE
031100            "T"         DELIMITED BY SIZE
031200            WS-CT-HH    DELIMITED BY SIZE
031300            ":"         DELIMITED BY SIZE
031400            WS-CT-MM    DELIMITED BY SIZE
031500            ":"         DELIMITED BY SIZE
031600            WS-CT-SS    DELIMITED BY SIZE
031700            "."         DELIMITED BY SIZE
031800            WS-CT-HH100 DELIMITED BY SIZE
031900            "0000"      DELIMITED BY SIZE
032000         INTO WS-SEND-TIMESTAMP
032100     END-STRING.
032200
032300     MOVE "SENT   "             TO WS-T-NOTIF-STATE (WS-T-IX).
032400     COMPUTE WS-T-NOTIF-COST (WS-T-IX) ROUNDED = WS-SP-COST.
032500     MOVE WS-SEND-TIMESTAMP      TO WS-T-NOTIF-SEND-TS (WS-T-IX).
032600
032700     SUBTRACT 1 FROM TOTAL-BY-STATE(1).
032800     ADD      1 TO   TOTAL-BY-STATE(2).
032900
033000 430-EXIT.
033100     EXIT.
033200
033300*-----------------------------------------------------------------
033400* REWRITE THE MASTER RECORD IN PLACE - save IS AN UPDATE HERE
033500* SINCE THE ID ALREADY EXISTS.
033600*-----------------------------------------------------------------
033700 440-REWRITE-MASTER.
033800
033900     MOVE WS-T-NOTIF-RRN      (WS-T-IX) TO WS-MASTER-RRN.
034000     MOVE WS-T-NOTIF-ID       (WS-T-IX) TO NOTIF-ID.
034100     MOVE WS-T-NOTIF-TO       (WS-T-IX) TO NOTIF-TO.
034200     MOVE WS-T-NOTIF-MESSAGE  (WS-T-IX) TO NOTIF-MESSAGE.
034300     MOVE WS-T-NOTIF-CHANNEL  (WS-T-IX) TO NOTIF-CHANNEL.
034400     MOVE WS-T-NOTIF-PRIORITY (WS-T-IX) TO NOTIF-PRIORITY.
034500     MOVE WS-T-NOTIF-STATE    (WS-T-IX) TO NOTIF-STATE.
034600     COMPUTE NOTIF-COST ROUNDED = WS-T-NOTIF-COST (WS-T-IX).
034700     MOVE WS-T-NOTIF-CREATE-TS (WS-T-IX) TO NOTIF-CREATE-TS.
034800     MOVE WS-T-NOTIF-SEND-TS   (WS-T-IX) TO NOTIF-SEND-TS.
034900
035000     REWRITE NOTIF-MASTER-RECORD
035100         INVALID KEY
035200             PERFORM 900-ERRORS THRU 999-EXIT
035300     END-REWRITE.
035400
035500     ADD 1 TO WS-SENT-COUNT.
035600
035700 440-EXIT.
035800     EXIT.
035900
036000*-----------------------------------------------------------------
036100* R14 - REJECT IS A NORMAL CONDITION, NOT AN ABEND.
036200*-----------------------------------------------------------------
036300 490-REJECT-RECORD.
036400
036500     ADD 1 TO WS-REJECTED-COUNT.
036600
036700     MOVE SPACES TO EXCEPTION-LINE-TEXT.
036800     STRING "REJECTED " DELIMITED BY SIZE
036900            WS-REJECT-KEY DELIMITED BY SIZE
037000            "   REASON: " DELIMITED BY SIZE
037100            WS-REJECT-REASON DELIMITED BY SIZE
037200         INTO EXCEPTION-LINE-TEXT
037300     END-STRING.
037400
037500     WRITE EXCEPTION-LINE.
037600
037700 490-EXIT.
037800     EXIT.
037900
038000 800-CLOSE-FILES.
038100
038200     CLOSE SEND-REQUESTS.
038300     CLOSE NOTIFICATION-MASTER.
038400     CLOSE EXCEPTION-REPORT.
038500
038600 800-EXIT.
038700     EXIT.
038800
038900 900-END-OF-RUN.
039000
039100     DISPLAY "COBNOT20 - SEND-NOTIFICATION RUN COMPLETE".
039200     DISPLAY "   RECORDS SENT    : " WS-SENT-COUNT.
039300     DISPLAY "   RECORDS REJECTED: " WS-REJECTED-COUNT.
039400
039500 900-EXIT.
039600     EXIT.
039700
039800 900-ERRORS.
039900
040000     DISPLAY "COBNOT20 - UNEXPECTED MASTER FILE STATUS "
040100         WS-MASTER-STATUS.
040200     CLOSE SEND-REQUESTS NOTIFICATION-MASTER EXCEPTION-REPORT.
040300     STOP RUN.
040400
040500 999-EXIT.
040600     EXIT.
