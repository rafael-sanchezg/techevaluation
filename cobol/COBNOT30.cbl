000100*-----------------------------------------------------------------
000200*    COBNOT30 - NOTIFICATION SUMMARY REPORT BATCH
000300*               READS THE ENTIRE NOTIFICATION-MASTER FILE, GROUPS
000400*               IT BY STATE (PENDING/SENT/FAILED, IN THAT FIXED
000500*               ORDER), PRINTS A DETAIL LINE PER RECORD, A TOTAL
000600*               LINE PER STATE, AND A GRAND TOTAL LINE AT THE END.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
001000*
001100*-----------------------------------------------------------------
001200 IDENTIFICATION DIVISION.
001300 PROGRAM-ID.   COBNOT30.
001400 AUTHOR.       R L FENWICK.
001500 INSTALLATION. MYTELCO DATA PROCESSING CENTER.
001600 DATE-WRITTEN. APRIL 1990.
001700 DATE-COMPILED.
001800 SECURITY.     MYTELCO INTERNAL USE ONLY.
001900*-----------------------------------------------------------------
002000*    CHANGE LOG
002100*    DATE       BY     TICKET     DESCRIPTION
002200*    ---------  -----  ---------  -------------------------------
002300*    04/23/90   RLF    NOT-0004   ORIGINAL WRITE-UP.
002400*    12/02/90   RLF    NOT-0022   ADDED STATE TOTAL LINE AFTER
002500*    12/02/90   RLF    NOT-0022   EACH CONTROL GROUP.
002600*    08/06/91   RLF    NOT-0058   TOTAL-COST, TOTAL-BY-STATE
002700*    08/06/91   RLF    NOT-0058   CHANGED TO COMP-3 STANDARD.
002800*    07/15/92   JKO    NOT-0071   TABLE NOW LOADED ONCE AND SORTED
002900*    07/15/92   JKO    NOT-0071   BY STATE INSTEAD OF 3 SEPARATE
003000*    07/15/92   JKO    NOT-0071   PASSES OVER THE MASTER FILE.
003100*    02/11/94   MTO    NOT-0085   PAGE HEADING NOW SHOWS RUN DATE.
003200*    09/02/98   MTO    NOT-0141   Y2K REVIEW - RUN DATE HEADING
003300*    09/02/98   MTO    NOT-0141   NOW 4-DIGIT YEAR, WAS 2-DIGIT.
003400*    04/17/01   DCS    NOT-0164   EDITED COST FIELDS NOW CARRY A
003500*    04/17/01   DCS    NOT-0164   COMMA INSERTION PER HOUSE FORMAT.
003600*    11/30/05   DCS    NOT-0197   GRAND TOTAL LINES MOVED TO RUN
003700*    11/30/05   DCS    NOT-0197   AFTER ALL THREE CONTROL GROUPS.
003720*    06/14/12   TRG    NOT-0198   REWORDED TWO PROGRAM COMMENTS
003730*    06/14/12   TRG    NOT-0198   LEFT OVER FROM THE ORIGINAL
003740*    06/14/12   TRG    NOT-0198   DESIGN NOTES.
003750*    06/14/12   TRG    NOT-0199   ADDED WS-MAX-TABLE-SIZE 77-LEVEL
003760*    06/14/12   TRG    NOT-0199   AND WIRED INTO 300-LOAD-MASTER-
003770*    06/14/12   TRG    NOT-0199   TABLE'S PERFORM UNTIL SO THE
003780*    06/14/12   TRG    NOT-0199   TABLE CAP IS AN EXPLICIT LIMIT.
003781*    09/14/15   TRG    NOT-0207   300-LOAD-MASTER-TABLE NOW WARNS
003782*    09/14/15   TRG    NOT-0207   WHEN THE MASTER TABLE CAP IS HIT
003783*    09/14/15   TRG    NOT-0207   SO THE REPORT'S GRAND TOTALS
003784*    09/14/15   TRG    NOT-0207   AREN'T MISTAKEN FOR COMPLETE.
003785*    03/02/16   TRG    NOT-0212   ADD TO TOTAL-COST AND TO WS-STL-
003786*    03/02/16   TRG    NOT-0212   ACCUM-COST NOW SAY ROUNDED, WAS
003787*    03/02/16   TRG    NOT-0212   MISSED WHEN NOT-0197 REWORKED
003788*    03/02/16   TRG    NOT-0212   THIS PARAGRAPH - HOUSE STANDARD.
003800*    ---------  -----  ---------  -------------------------------
003900 EJECT
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.   IBM-370.
004300 OBJECT-COMPUTER.   IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT NOTIFICATION-MASTER ASSIGN TO NOTIFMST
004900         ORGANIZATION IS RELATIVE
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-MASTER-STATUS.
005200
005300     SELECT SUMMARY-REPORT     ASSIGN TO SUMMRPT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-SUMM-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  NOTIFICATION-MASTER
006000     LABEL RECORDS STANDARD.
006100     COPY NOTIFREC.
006200
006300 FD  SUMMARY-REPORT
006400     LABEL RECORDS STANDARD.
006500 01  SUMMARY-LINE.
006600     03  SUMMARY-LINE-TEXT            PIC X(100).
006700     03  FILLER                       PIC X(32).
006800
006900 WORKING-STORAGE SECTION.
006950
006970 77  WS-MAX-TABLE-SIZE                PIC S9(9) COMP VALUE +500.
007000
007100 01  WS-MASTER-STATUS                 PIC X(02).
007200 01  WS-SUMM-STATUS                   PIC X(02).
007300
007400 01  SWITCHES.
007500     03  ERROR-SWITCH                 PIC X VALUE SPACE.
007600         88  ERRORS                        VALUE "Y".
007650     03  FILLER                       PIC X(03) VALUE SPACES.
007700
007800 01  SWITCH-OFF                       PIC X VALUE "N".
007900
008000     COPY NOTIFTOT.
008100
008200 01  WS-PAGE-NUMBER                    PIC 9(04) COMP VALUE 0.
008300
008400 01  WS-MASTER-COUNT                   PIC 9(07) COMP VALUE 0.
008500
008600 01  WS-STL-ACCUM-COST                 PIC S9(9)V9(2) COMP-3.
008700
008800*    ** in-memory working copy of the whole master file, the
008900*    ** master-file full-table load used by the state report.
009000*    ** loaded once (NOT-0071) and then scanned once per state so the
009100*    ** control-break order does not depend on the physical
009200*    ** write order on the relative file.
009300
009400 01  WS-NOTIF-TABLE.
009500     03  WS-NOTIF-ENTRY OCCURS 500 TIMES
009600         INDEXED BY WS-T-IX.
009700         05  WS-T-NOTIF-ID             PIC X(36).
009800         05  WS-T-NOTIF-TO             PIC X(50).
009900         05  WS-T-NOTIF-CHANNEL        PIC X(05).
010000         05  WS-T-NOTIF-STATE          PIC X(07).
010100         05  WS-T-NOTIF-COST           PIC S9(7)V9(2) COMP-3.
010110         05  FILLER                    PIC X(10).
010200
010300*    ** the three report states, in the fixed control-break order
010400*    ** the report must run in - a REDEFINES of an OCCURS literal
010500*    ** table rather than a 3-way IF/ELSE cascade.
010600
010700 01  WS-STATE-NAME-TABLE.
010800     03  FILLER                       PIC X(07) VALUE "PENDING".
010900     03  FILLER                       PIC X(07) VALUE "SENT   ".
011000     03  FILLER                       PIC X(07) VALUE "FAILED ".
011100
011200 01  WS-STATE-NAME-RED REDEFINES WS-STATE-NAME-TABLE.
011300     03  WS-STATE-NAME OCCURS 3 TIMES
011400         INDEXED BY WS-S-IX          PIC X(07).
011500
011600 01  WS-CURRENT-DATE.
011700     03  WS-CD-YYYY                    PIC 9(04).
011800     03  WS-CD-MM                       PIC 9(02).
011900     03  WS-CD-DD                       PIC 9(02).
012000 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
012100     03  WS-CD-ALL                      PIC 9(08).
012200
012300 01  WS-RUN-DATE-LINE.
012400     03  FILLER                       PIC X(10) VALUE "RUN DATE: ".
012500     03  WS-RD-YYYY                    PIC 9(04).
012600     03  FILLER                       PIC X(01) VALUE "-".
012700     03  WS-RD-MM                      PIC 9(02).
012800     03  FILLER                       PIC X(01) VALUE "-".
012900     03  WS-RD-DD                      PIC 9(02).
013000     03  FILLER                       PIC X(72) VALUE SPACES.
013100
013200 01  WS-HEADING-LINE-1.
013300     03  FILLER                       PIC X(35) VALUE
013400         "NOTIFICATION BATCH SUMMARY REPORT ".
013500     03  FILLER                       PIC X(25) VALUE SPACES.
013600     03  FILLER                       PIC X(05) VALUE "PAGE ".
013700     03  WS-H1-PAGE-EDIT               PIC 9999.
013800     03  FILLER                       PIC X(31) VALUE SPACES.
013900
014000 01  WS-STATE-LINE.
014100     03  FILLER                       PIC X(07) VALUE "STATE: ".
014200     03  WS-SL-STATE                  PIC X(07).
014300     03  FILLER                       PIC X(86) VALUE SPACES.
014400
014500 01  WS-COLUMN-LINE-1.
014600     03  FILLER                       PIC X(60) VALUE
014700         "  ID                                    TO".
014800     03  FILLER                       PIC X(18) VALUE
014900         "                   ".
015000     03  FILLER                       PIC X(13) VALUE
015100         "CHANNEL  COST".
015200     03  FILLER                       PIC X(09) VALUE SPACES.
015300
015400 01  WS-COLUMN-LINE-2.
015500     03  FILLER                       PIC X(60) VALUE
015600         "  ------------------------------------  -------------------".
015700     03  FILLER                       PIC X(18) VALUE
015800         "--                 ".
015900     03  FILLER                       PIC X(13) VALUE
016000         "-------  -----".
016100     03  FILLER                       PIC X(09) VALUE SPACES.
016200
016300 01  WS-DETAIL-LINE.
016400     03  FILLER                       PIC X(02) VALUE SPACES.
016500     03  WS-DL-ID                     PIC X(36).
016600     03  FILLER                       PIC X(02) VALUE SPACES.
016700     03  WS-DL-TO                     PIC X(20).
016800     03  FILLER                       PIC X(02) VALUE SPACES.
016900     03  WS-DL-CHANNEL                PIC X(05).
017000     03  FILLER                       PIC X(04) VALUE SPACES.
017100     03  WS-DL-COST                   PIC ZZZZ9.99.
017200     03  FILLER                       PIC X(21) VALUE SPACES.
017300
017400 01  WS-STATE-TOTAL-LINE.
017500     03  FILLER                       PIC X(02) VALUE SPACES.
017600     03  FILLER                       PIC X(21) VALUE
017700         "STATE TOTAL RECORDS: ".
017800     03  WS-STL-RECORDS               PIC ZZZZ9.
017900     03  FILLER                       PIC X(03) VALUE SPACES.
018000     03  FILLER                       PIC X(18) VALUE
018100         "STATE TOTAL COST: ".
018200     03  WS-STL-COST                  PIC ZZZ,ZZZ,ZZ9.99.
018300     03  FILLER                       PIC X(31) VALUE SPACES.
018400
018500 01  WS-GRAND-RECORDS-LINE.
018600     03  FILLER                       PIC X(21) VALUE
018700         "GRAND TOTAL RECORDS: ".
018800     03  WS-GR-RECORDS                PIC ZZZ,ZZ9.
018900     03  FILLER                       PIC X(72) VALUE SPACES.
019000
019100 01  WS-GRAND-COST-LINE.
019200     03  FILLER                       PIC X(21) VALUE
019300         "GRAND TOTAL COST:    ".
019400     03  WS-GC-COST                   PIC Z,ZZZ,ZZ9.99.
019500     03  FILLER                       PIC X(67) VALUE SPACES.
019600
019700*-----------------------------------------------------------------
019800* PROCEDURE DIVISION.
019900*-----------------------------------------------------------------
020000 PROCEDURE DIVISION.
020100
020200 100-MAINLINE.
020300
020400     PERFORM 150-INITIALIZE-RUN    THRU 150-EXIT.
020500     PERFORM 300-LOAD-MASTER-TABLE THRU 300-EXIT.
020600     PERFORM 350-PRINT-HEADINGS    THRU 350-EXIT.
020700
020800     PERFORM 400-PRINT-ONE-STATE THRU 400-EXIT
020900         VARYING WS-S-IX FROM 1 BY 1
021000         UNTIL WS-S-IX > 3.
021100
021200     PERFORM 700-PRINT-GRAND-TOTALS THRU 700-EXIT.
021300     PERFORM 800-CLOSE-FILES        THRU 800-EXIT.
021400
021500     STOP RUN.
021600
021700 150-INITIALIZE-RUN.
021800
021900     OPEN INPUT  NOTIFICATION-MASTER.
022000     OPEN OUTPUT SUMMARY-REPORT.
022100
022200     INITIALIZE NOTIF-REPORT-TOTALS.
022300
022400     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
022500
022600 150-EXIT.
022700     EXIT.
022800
022900*-----------------------------------------------------------------
023000* NOT-0071 - MASTER FILE LOADED INTO THE TABLE ONCE.
023100*-----------------------------------------------------------------
023200 300-LOAD-MASTER-TABLE.
023300
023400     PERFORM 310-READ-MASTER-SEQ THRU 310-EXIT
023450         UNTIL WS-MASTER-STATUS = "10"
023480         OR WS-MASTER-COUNT = WS-MAX-TABLE-SIZE.
023520
023540     IF  WS-MASTER-STATUS NOT = "10"
023560         DISPLAY "COBNOT30 - WARNING - MASTER FILE EXCEEDS "
023570             "WS-MAX-TABLE-SIZE ENTRIES - REPORT TRUNCATED AT "
023580             WS-MASTER-COUNT " RECORDS"
023590     END-IF.
023600
023700 300-EXIT.
023800     EXIT.
023900
024000 310-READ-MASTER-SEQ.
024100
024200     READ NOTIFICATION-MASTER NEXT RECORD
024300         AT END
024400             MOVE "10" TO WS-MASTER-STATUS
024500         NOT AT END
024600             ADD 1 TO WS-MASTER-COUNT
024700             MOVE NOTIF-ID      TO WS-T-NOTIF-ID(WS-MASTER-COUNT)
024800             MOVE NOTIF-TO      TO WS-T-NOTIF-TO(WS-MASTER-COUNT)
024900             MOVE NOTIF-CHANNEL TO WS-T-NOTIF-CHANNEL(WS-MASTER-COUNT)
025000             MOVE NOTIF-STATE   TO WS-T-NOTIF-STATE(WS-MASTER-COUNT)
025100             MOVE NOTIF-COST    TO WS-T-NOTIF-COST(WS-MASTER-COUNT)
025200             ADD  1 TO TOTAL-COUNT
025300             ADD  NOTIF-COST TO TOTAL-COST ROUNDED
025400     END-READ.
025500
025600 310-EXIT.
025700     EXIT.
025800
025900 350-PRINT-HEADINGS.
026000
026100     ADD 1 TO WS-PAGE-NUMBER.
026200     MOVE WS-PAGE-NUMBER TO WS-H1-PAGE-EDIT.
026300     WRITE SUMMARY-LINE FROM WS-HEADING-LINE-1.
026400
026500     MOVE WS-CD-YYYY TO WS-RD-YYYY.
026600     MOVE WS-CD-MM   TO WS-RD-MM.
026700     MOVE WS-CD-DD   TO WS-RD-DD.
026800     WRITE SUMMARY-LINE FROM WS-RUN-DATE-LINE.
026900
027000 350-EXIT.
027100     EXIT.
027200
027300*-----------------------------------------------------------------
027400* R14, FILES/REPORTS - ONE CONTROL GROUP PER STATE, FIXED ORDER.
027500* NOTIF-IS-EMAIL/SMS/PUSH STYLE TABLE-DRIVEN DISPATCH, NOT A
027600* 3-WAY IF CASCADE.
027700*-----------------------------------------------------------------
027800 400-PRINT-ONE-STATE.
027900
028000     MOVE ZERO TO TOTAL-BY-STATE(WS-S-IX).
028100     MOVE ZERO TO WS-STL-ACCUM-COST.
028200
028300     MOVE WS-STATE-NAME(WS-S-IX) TO WS-SL-STATE.
028400     WRITE SUMMARY-LINE FROM WS-STATE-LINE.
028500     WRITE SUMMARY-LINE FROM WS-COLUMN-LINE-1.
028600     WRITE SUMMARY-LINE FROM WS-COLUMN-LINE-2.
028700
028800     PERFORM 410-SCAN-FOR-STATE THRU 410-EXIT
028900         VARYING WS-T-IX FROM 1 BY 1
029000         UNTIL WS-T-IX > WS-MASTER-COUNT.
029100
029200     MOVE TOTAL-BY-STATE(WS-S-IX) TO WS-STL-RECORDS.
029300     MOVE WS-STL-ACCUM-COST       TO WS-STL-COST.
029400     WRITE SUMMARY-LINE FROM WS-STATE-TOTAL-LINE.
029500
029600 400-EXIT.
029700     EXIT.
029800
029900 410-SCAN-FOR-STATE.
030000
030100     IF  WS-T-NOTIF-STATE(WS-T-IX) = WS-STATE-NAME(WS-S-IX)
030200         MOVE WS-T-NOTIF-ID (WS-T-IX)      TO WS-DL-ID
030300         MOVE WS-T-NOTIF-TO (WS-T-IX)      TO WS-DL-TO
030400         MOVE WS-T-NOTIF-CHANNEL (WS-T-IX) TO WS-DL-CHANNEL
030500         MOVE WS-T-NOTIF-COST (WS-T-IX)    TO WS-DL-COST
030600         WRITE SUMMARY-LINE FROM WS-DETAIL-LINE
030700         ADD 1 TO TOTAL-BY-STATE(WS-S-IX)
030800         ADD WS-T-NOTIF-COST(WS-T-IX) TO WS-STL-ACCUM-COST ROUNDED
030900     END-IF.
031000
031100 410-EXIT.
031200     EXIT.
031300
031400 700-PRINT-GRAND-TOTALS.
031500
031600     MOVE TOTAL-COUNT TO WS-GR-RECORDS.
031700     WRITE SUMMARY-LINE FROM WS-GRAND-RECORDS-LINE.
031800
031900     MOVE TOTAL-COST  TO WS-GC-COST.
032000     WRITE SUMMARY-LINE FROM WS-GRAND-COST-LINE.
032100
032200 700-EXIT.
032300     EXIT.
032400
032500 800-CLOSE-FILES.
032600
032700     CLOSE NOTIFICATION-MASTER.
032800     CLOSE SUMMARY-REPORT.
032900
033000 800-EXIT.
033100     EXIT.
