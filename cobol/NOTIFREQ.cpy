000100*-----------------------------------------------------------------
000200*    NOTIFREQ - CREATE-NOTIFICATION BATCH REQUEST LAYOUT
000300*               ONE TRANSACTION PER NOTIFICATION TO BE CREATED.
000400*               FD RECORD FOR THE CREATE-REQUESTS INPUT FILE IN
000500*               COBNOT10.
000600*-----------------------------------------------------------------
000700*    PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
000800*-----------------------------------------------------------------
000900 01  NOTIF-CREATE-REQUEST.
001000     03  REQ-TO                       PIC X(50).
001100     03  REQ-MESSAGE                  PIC X(500).
001200     03  REQ-CHANNEL                  PIC X(05).
001300     03  REQ-PRIORITY                 PIC X(06).
001400     03  FILLER                       PIC X(05).
001410
001420*    ** NOT-0204 - BYTE TABLE OVER REQ-MESSAGE SO COBNOT10 CAN
001430*    ** COUNT THE USED LENGTH (R9) BY SCANNING BACK FOR THE LAST
001440*    ** NON-BLANK BYTE, THE SAME TABLE-DRIVEN WAY THE SHOP SCANS
001450*    ** ANY OTHER FIXED-WIDTH FIELD - NO REFERENCE MODIFICATION.
001460     03  REQ-MESSAGE-RED REDEFINES REQ-MESSAGE.
001470         05  REQ-MSG-CHAR OCCURS 500 TIMES
001480             INDEXED BY WS-REQ-MSG-IX    PIC X(01).
