000100*-----------------------------------------------------------------
000200*    NOTIFSND - SEND-NOTIFICATION BATCH REQUEST LAYOUT
000300*               ONE TRANSACTION PER NOTIFICATION TO BE DISPATCHED.
000400*               FD RECORD FOR THE SEND-REQUESTS INPUT FILE IN
000500*               COBNOT20.
000600*-----------------------------------------------------------------
000700*    PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
000800*-----------------------------------------------------------------
000900 01  NOTIF-SEND-REQUEST.
001000     03  SEND-ID                      PIC X(36).
001100     03  FILLER                       PIC X(04).
