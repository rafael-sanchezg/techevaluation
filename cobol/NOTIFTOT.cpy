000100*-----------------------------------------------------------------
000200*    NOTIFTOT - NOTIFICATION RUN CONTROL TOTALS
000300*               ACCUMULATORS CARRIED IN WORKING-STORAGE, NOT A
000400*               DISK RECORD.  RESET AT THE START OF EACH RUN BY
000500*               PARAGRAPH 150-INITIALIZE-RUN IN EACH PROGRAM.
000600*               WS-TOTAL-BY-STATE SUBSCRIPTS ARE FIXED: 1-PENDING
000700*               2-SENT 3-FAILED, MATCHING THE REPORT CONTROL-BREAK
000800*               ORDER IN COBNOT30.
000900*-----------------------------------------------------------------
001000*    PART OF MYTELCO NOTIFICATION DISPATCH SYSTEM
001100*-----------------------------------------------------------------
001200 01  NOTIF-REPORT-TOTALS.
001300     03  TOTAL-COST                   PIC S9(9)V9(2) COMP-3.
001400     03  TOTAL-COUNT                  PIC S9(7) COMP-3.
001500     03  TOTAL-BY-STATE OCCURS 3 TIMES
001600                                      PIC S9(7) COMP-3.
001700     03  FILLER                       PIC X(02).
